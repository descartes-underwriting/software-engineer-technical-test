000100      *****************************************************************
000200      * EQBCBC -- BURNING-COST AVERAGING ENGINE                       *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     EQBCBC.
000600      *    BURNING-COST ANALYSIS OVER THE SELECTED YEAR WINDOW.
000700      *    A YEAR 2000 EXAMPLE PROGRAM, CARRIED FORWARD.
000800       AUTHOR.         M WATTS.
000900       INSTALLATION.   ACTUARIAL SYSTEMS.
001000       DATE-WRITTEN.   09/25/97.
001100       DATE-COMPILED.
001200       SECURITY.       NON-CONFIDENTIAL.
001300      *****************************************************************
001400      * REMARKS.                                                      *
001500      *   AVERAGES THE MAXIMUM-PER-EVENT PAYOUT TABLE BUILT BY        *
001600      *   EQBCDRV (SEE EQYRPAY, EQY-YEAR-TABLE) OVER A CALLER-        *
001700      *   SUPPLIED INCLUSIVE WINDOW OF CALENDAR YEARS -- THE          *
001800      *   BURNING COST IS THE SUM OF THE WINDOW YEARS' PAYOUTS        *
001900      *   DIVIDED BY THE NUMBER OF YEARS IN THE WINDOW.  A WINDOW     *
002000      *   WHERE THE END YEAR PRECEDES THE START YEAR IS TREATED AS   *
002100      *   EMPTY AND RETURNS A BURNING COST OF ZERO.                   *
002200      *                                                                *
002300      *   CALLING SEQUENCE --                                        *
002400      *       CALL 'EQBCBC' USING EQY-YEAR-TABLE, BC-START-YEAR,      *
002500      *            BC-END-YEAR, BC-BURNING-COST.                      *
002600      *****************************************************************
002700      * CHANGE LOG                                                   *
002800      *   09/25/97  MW   ALPHA VERSION 0.4 -- ORIGINAL CONTRACT       *
002900      *                  REDEMPTION ANALYSIS, YEAR-WINDOW AVERAGING. *
003000      *   12/05/97  WLT  BETA VERSION 0.5 -- FIXED FOR MVS COBOL II. *
003100      *   12/19/97  THG  REQ 6020 -- RECAST AS EQBCBC FOR THE        *
003200      *                  EARTHQUAKE BURNING-COST PROJECT; WINDOW SUM *
003300      *                  NOW DRIVEN OFF EQY-YEAR-TABLE RATHER THAN A *
003400      *                  REDEMPTION FILE.  SUITE-WIDE REQ 6020 WORK  *
003450      *                  WAS DONE 11/21/94 ON THE OTHER EQBC MODULES;*
003460      *                  THIS ONE LAGGED BECAUSE THE REDEMPTION      *
003470      *                  ANALYSIS SOURCE IT WAS BUILT FROM WASN'T     *
003480      *                  WRITTEN UNTIL 09/25/97.                      *
003500      *   01/09/99  THG  Y2K REVIEW -- EQY-TBL-YEAR IS A FULL 4-DIGIT *
003600      *                  FIELD; NO WINDOWING PROBLEM LIKE THE OLD     *
003700      *                  TMP-YY/TMP-END-YY PAIR HAD.  SIGNED OFF PER *
003800      *                  REQ 7004.                                    *
003900      *   05/06/03  PDK  REQ 8115 -- ADDED DEBUG REDEFINES BELOW FOR  *
004000      *                  THE BURNING-COST AUDIT.                      *
004100      *   06/19/14  PDK  REQ 7310 -- END-YEAR BEFORE START-YEAR NOW   *
004200      *                  RETURNS ZERO INSTEAD OF A NEGATIVE DIVISOR   *
004300      *                  ABEND.                                       *
004350      *   11/14/17  PDK  REQ 9340 -- 200-SUM-WINDOW-YEARS AND 300-    *
004360      *                  COMPUTE-AVERAGE NOW GO TO THEIR OWN -EXIT     *
004370      *                  ON THE NO-OP CASE INSTEAD OF WRAPPING THE     *
004380      *                  REST OF THE PARAGRAPH IN AN IF -- MATCHES THE *
004390      *                  OLD REDEMPTION-ANALYSIS SOURCE'S OWN ERROR-   *
004395      *                  EXIT HABIT THIS MODULE WAS BUILT FROM.        *
004396      *   01/06/18  PDK  REQ 9415 -- WS-WINDOW-SUB, WS-WINDOW-YEAR-    *
004397      *                  COUNT, WS-WINDOW-PAYOUT-SUM AND WS-BURNING-  *
004398      *                  COST-W RESTATED AS 77-LEVEL ITEMS; THEY WERE *
004399      *                  BEING CARRIED IN PADDED 01 GROUPS, WHICH     *
004400      *                  DROPPED THE STANDALONE-SCALAR HABIT THE OLD  *
004401      *                  REDEMPTION-ANALYSIS SOURCE USED FOR SUB1,     *
004402      *                  TMP-YY, FILE-STATUS AND THE REST.  NO LOGIC   *
004403      *                  CHANGE.                                       *
004404      *****************************************************************
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-390.
004900       OBJECT-COMPUTER.  IBM-390.
005000       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005100
005200       DATA DIVISION.
005300       WORKING-STORAGE SECTION.
005400      *****************************************************************
005500      * WINDOW-SUM WORK AREA.  THESE ARE STANDALONE SCALARS -- A      *
005600      * SUBSCRIPT, A COUNTER AND AN ACCUMULATOR -- SO THEY ARE        *
005620      * DECLARED AT THE 77 LEVEL THE WAY THIS PROGRAM'S OWN           *
005640      * REDEMPTION-ANALYSIS SOURCE DECLARED SUB1, TMP-YY AND THE      *
005660      * REST, NOT BUNDLED INTO A PADDED 01 GROUP.                     *
005680      *****************************************************************
005700       77  WS-WINDOW-SUB                PIC S9(4) COMP.
005720       77  WS-WINDOW-SUB-ALT REDEFINES WS-WINDOW-SUB PIC X(02).
005740       77  WS-WINDOW-YEAR-COUNT          PIC S9(4) COMP.
005760       77  WS-WINDOW-PAYOUT-SUM          PIC S9(7)V9(4) COMP-3.
005780
005800      *****************************************************************
005820      * DEBUG VIEW -- PLAIN NUMERIC RESTATEMENT OF THE RUNNING SUM,   *
005840      * USED ONLY WHEN TRACING A SUSPECT BURNING-COST RESULT.        *
005860      *****************************************************************
005880       77  WS-WINDOW-PAYOUT-SUM-ALT REDEFINES WS-WINDOW-PAYOUT-SUM
005900                                            PIC S9(11) COMP-3.
006000
007200       77  WS-BURNING-COST-W            PIC S9(5)V9(4) COMP-3.
007600       77  WS-BURNING-COST-W-ALT REDEFINES WS-BURNING-COST-W
007650                                            PIC S9(9) COMP-3.
007900
008000       COPY EQYRPAY.
008100
008200       LINKAGE SECTION.
008300       01  BC-START-YEAR                    PIC 9(4).
008400       01  BC-END-YEAR                      PIC 9(4).
008500       01  BC-BURNING-COST                  PIC S9(5)V9(4) COMP-3.
008600
008700       PROCEDURE DIVISION USING EQY-YEAR-TABLE, BC-START-YEAR,
008800               BC-END-YEAR, BC-BURNING-COST.
008900
009000       000-MAIN.
009100           MOVE ZERO TO BC-BURNING-COST, WS-WINDOW-PAYOUT-SUM,
009200               WS-WINDOW-YEAR-COUNT
009300           IF BC-END-YEAR NOT < BC-START-YEAR
009400               PERFORM 200-SUM-WINDOW-YEARS THRU 200-EXIT
009500                   VARYING WS-WINDOW-SUB FROM 1 BY 1
009600                   UNTIL WS-WINDOW-SUB > 200
009700               PERFORM 300-COMPUTE-AVERAGE THRU 300-EXIT
009800           END-IF
009900           GOBACK.
010000
010100      *****************************************************************
010200      * 200-SUM-WINDOW-YEARS.  EQY-YEAR-SLOT IS INDEXED 1 THRU 200,  *
010300      * ONE SLOT PER CALENDAR YEAR IN THE 200-YEAR CATALOGUE WINDOW; *
010400      * WE TEST THE YEAR STAMPED IN EACH SLOT AGAINST THE CALLER'S   *
010500      * START/END RATHER THAN RELYING ON THE SLOT NUMBER ITSELF.    *
010600      *****************************************************************
010700       200-SUM-WINDOW-YEARS.
010750           IF EQY-TBL-YEAR(WS-WINDOW-SUB) < BC-START-YEAR
010760               GO TO 200-EXIT.
010770           IF EQY-TBL-YEAR(WS-WINDOW-SUB) > BC-END-YEAR
010780               GO TO 200-EXIT.
011000           ADD EQY-TBL-MAX-PAYOUT(WS-WINDOW-SUB)
011100               TO WS-WINDOW-PAYOUT-SUM.
011300       200-EXIT.
011400           EXIT.
011500
011600      *****************************************************************
011700      * 300-COMPUTE-AVERAGE.  BURNING COST = WINDOW SUM / WINDOW      *
011800      * YEAR COUNT, ROUNDED TO FOUR DECIMAL PLACES.  THE YEAR COUNT  *
011900      * IS (END-YEAR - START-YEAR + 1) BY DEFINITION OF THE WINDOW,  *
012000      * NOT THE NUMBER OF SLOTS THAT HAPPENED TO SUM -- A WINDOW     *
012100      * YEAR WITH NO TRIGGERED PAYOUT STILL COUNTS AS A ZERO YEAR.   *
012200      *****************************************************************
012300       300-COMPUTE-AVERAGE.
012400           COMPUTE WS-WINDOW-YEAR-COUNT =
012500               BC-END-YEAR - BC-START-YEAR + 1
012550           IF WS-WINDOW-YEAR-COUNT = ZERO
012560               GO TO 300-EXIT.
012700           COMPUTE BC-BURNING-COST ROUNDED =
012800               WS-WINDOW-PAYOUT-SUM / WS-WINDOW-YEAR-COUNT.
013000       300-EXIT.
013100           EXIT.
