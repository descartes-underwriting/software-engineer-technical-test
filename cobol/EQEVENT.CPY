000100      *****************************************************************
000200      * EQEVENT                                                      *
000300      * HISTORICAL EARTHQUAKE EVENT RECORD FOR THE PARAMETRIC        *
000400      * EARTHQUAKE BURNING-COST BATCH (EQBC SUITE).  ONE RECORD PER  *
000500      * HISTORICAL EVENT IN THE CATALOGUE EXTRACT; UNORDERED ON THE  *
000600      * INPUT FILE.                                                  *
000700      *                                                               *
000800      * CHANGE LOG                                                   *
000900      *   03/02/89  RBW  ORIGINAL EVENT LAYOUT, LIFTED FROM THE       *
001000      *                  SEISMIC-NETWORK FEED SPEC.                  *
001100      *   09/03/91  RBW  SPLIT EQE-EVENT-DATE INTO YEAR/MONTH/DAY    *
001200      *                  GROUP WITH A NUMERIC REDEFINES FOR CUTOFF   *
001300      *                  COMPARISONS.                                *
001400      *   11/21/94  THG  ADDED EQE-EVENT-TIME (HHMMSS) -- ORDERING   *
001500      *                  ONLY, NOT USED IN ANY CALCULATION.           *
001600      *   01/09/99  THG  Y2K -- CONFIRMED EQE-EVENT-YEAR IS A FULL   *
001700      *                  4-DIGIT FIELD; NO WINDOWING LOGIC NEEDED.    *
001800      *   05/06/03  PDK  EXTRACT CUTOFF NOW ENFORCED IN EQBCDRV AT   *
001900      *                  350-SCREEN-EVENT AGAINST EQE-EVENT-DATE-N.  *
002000      *****************************************************************
002100       01  EQE-EVENT-RECORD.
002200           05  EQE-EVENT-DATE.
002300               10  EQE-EVENT-YEAR           PIC 9(4).
002400               10  EQE-EVENT-MONTH          PIC 9(2).
002500               10  EQE-EVENT-DAY            PIC 9(2).
002600           05  EQE-EVENT-TIME               PIC 9(6).
002700           05  EQE-EVENT-LATITUDE          PIC S9(3)V9(4).
002800           05  EQE-EVENT-LONGITUDE         PIC S9(3)V9(4).
002900           05  EQE-EVENT-MAGNITUDE         PIC 9(2)V9(2).
003000           05  FILLER                      PIC X(18).
003100
003200      *****************************************************************
003300      * NUMERIC-DATE VIEW -- YYYYMMDD AS A SINGLE COMPARISON FIELD,  *
003400      * USED BY 350-SCREEN-EVENT TO DROP EVENTS DATED AFTER THE      *
003500      * ACQUISITION CUTOFF OF 2021-10-21.                            *
003600      *****************************************************************
003700       01  EQE-EVENT-DATE-N REDEFINES EQE-EVENT-DATE PIC 9(8).
