000100      *****************************************************************
000200      * EQBCPAY -- PER-EVENT TIER-MATCH PAYOUT ENGINE                 *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     EQBCPAY.
000600       AUTHOR.         JON SAYLES.
000700       INSTALLATION.   ACTUARIAL SYSTEMS.
000800       DATE-WRITTEN.   01/01/08.
000900       DATE-COMPILED.
001000       SECURITY.       NON-CONFIDENTIAL.
001100      *****************************************************************
001200      * REMARKS.                                                      *
001300      *   GIVEN ONE EVENT'S MAGNITUDE AND ITS DISTANCE FROM THE       *
001400      *   INSURED ASSET, SEARCHES THE TIER TABLE (LOADED BY EQBCDRV   *
001500      *   AT 200-LOAD-TIERS) FOR EVERY TIER THE EVENT TRIGGERS AND    *
001600      *   RETURNS THE LARGEST PAYOUT PERCENTAGE AMONG THEM.  A TIER   *
001700      *   TRIGGERS WHEN THE EVENT MAGNITUDE IS AT LEAST THE TIER'S    *
001800      *   MINIMUM MAGNITUDE AND THE EVENT DISTANCE IS AT MOST THE     *
001900      *   TIER'S RADIUS -- BOTH ENDPOINTS INCLUSIVE.  AN EVENT THAT   *
002000      *   TRIGGERS NO TIER RETURNS A ZERO PAYOUT, NOT AN ERROR.       *
002100      *                                                                *
002200      *   CALLING SEQUENCE --                                        *
002300      *       CALL 'EQBCPAY' USING EQT-TIER-TABLE, PAY-MAGNITUDE,     *
002400      *            PAY-DISTANCE-KM, PAY-PAYOUT-PCT.                   *
002500      *****************************************************************
002600      * CHANGE LOG                                                   *
002700      *   01/01/08  JLS  ORIGINAL -- ADAPTED FROM THE HEALTH-PLAN     *
002800      *                  COST CALCULATOR FOR THE EARTHQUAKE BURNING- *
002900      *                  COST PROJECT; ALL DB2 LOOKUPS REMOVED, A     *
003000      *                  STRAIGHT TABLE SEARCH SUBSTITUTED.           *
003100      *   05/06/08  PDK  REQ 8115 -- ADDED DEBUG REDEFINES BELOW FOR  *
003200      *                  THE BURNING-COST AUDIT.                      *
003300      *   03/14/09  JLS  REQ 6204 -- RETURN MAXIMUM PAYOUT OVER ALL   *
003400      *                  TRIGGERED TIERS; PRIOR DRAFT STOPPED AT THE  *
003500      *                  FIRST TIER THAT FIRED.                        *
003600      *   11/02/11  PDK  REQ 6745 -- CONFIRMED BOTH MAGNITUDE AND     *
003700      *                  RADIUS COMPARISONS ARE INCLUSIVE, PER THE    *
003800      *                  UNDERWRITING MANUAL; NO CODE CHANGE.         *
003900      *   06/19/14  PDK  REQ 7310 -- EMPTY TIER TABLE (COUNT ZERO)    *
004000      *                  NOW RETURNS ZERO PAYOUT INSTEAD OF ABENDING. *
004050      *   11/14/17  PDK  REQ 9340 -- ADDED A GO TO EARLY EXIT AT      *
004060      *                  200-MATCH-TIERS FOR THE NO-TIERS-LOADED      *
004070      *                  CASE; BRINGS THIS MODULE IN LINE WITH THE    *
004080      *                  HEALTH-PLAN CALCULATOR'S OWN ERROR-EXIT      *
004090      *                  HABIT IT WAS ADAPTED FROM.                   *
004100      *   01/06/18  PDK  REQ 9415 -- DROPPED TIER-FOUND-SW / 88       *
004110      *                  TIER-FOUND -- SET AT 200-MATCH-TIERS BUT     *
004120      *                  NEVER TESTED ANYWHERE, A DEAD SWITCH LEFT    *
004130      *                  OVER FROM AN EARLY DRAFT.  ROW-SUB AND       *
004140      *                  TEMP-PAYOUT-PCT RESTATED AS 77-LEVEL ITEMS   *
004150      *                  AT THE SAME TIME -- THEY WERE ONLY GROUPED   *
004160      *                  WITH THE SWITCH FOR FILLER PADDING, NOT      *
004170      *                  BECAUSE THEY BELONGED TOGETHER.  NO CHANGE   *
004180      *                  TO THE PAYOUT RESULT.                        *
004300      *****************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER.  IBM-390.
004800       OBJECT-COMPUTER.  IBM-390.
004900       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005000
005100       DATA DIVISION.
005200       WORKING-STORAGE SECTION.
005300      *****************************************************************
005400      * SEARCH WORK AREA.  ROW-SUB AND TEMP-PAYOUT-PCT ARE EACH A     *
005410      * STANDALONE SUBSCRIPT/ACCUMULATOR, NOT A NATURAL GROUP, SO      *
005420      * THEY ARE CARRIED AS 77-LEVEL ITEMS THE WAY THE SHOP CARRIES   *
005430      * SUB1, TMP-YY AND THE REST IN THE OLD REDEMPTION-ANALYSIS      *
005440      * SOURCE RATHER THAN BUNDLED INTO A PADDED 01 GROUP.            *
005450      *****************************************************************
005460       77  ROW-SUB                      PIC S9(3) COMP.
005470       77  ROW-SUB-ALT REDEFINES ROW-SUB PIC S9(3) COMP-3.
005480       77  TEMP-PAYOUT-PCT              PIC 9(3)V9(2) COMP-3.
005490       77  TEMP-PAYOUT-PCT-ALT REDEFINES TEMP-PAYOUT-PCT
005500                                        PIC 9(5) COMP-3.
007100
007200       01  PAY-WORK-AREA.
007300           05  PAY-EVENT-MAGNITUDE-W        PIC 9(2)V9(2) COMP-3.
007400           05  PAY-EVENT-DISTANCE-W         PIC 9(5)V9(4) COMP-3.
007500           05  FILLER                       PIC X(08).
007600
007700       01  PAY-WORK-AREA-DEBUG-VIEW REDEFINES PAY-WORK-AREA.
007800           05  PAY-EVENT-MAGNITUDE-ALT      PIC 9(8) COMP-3.
007900           05  FILLER                       PIC X(12).
008000
008100       COPY EQTIER.
008200
008300       LINKAGE SECTION.
008400       01  PAY-MAGNITUDE                   PIC 9(2)V9(2).
008500       01  PAY-DISTANCE-KM                  PIC S9(5)V9(4) COMP-3.
008600       01  PAY-PAYOUT-PCT                   PIC 9(3)V9(2).
008700
008800       PROCEDURE DIVISION USING EQT-TIER-TABLE, PAY-MAGNITUDE,
008900               PAY-DISTANCE-KM, PAY-PAYOUT-PCT.
009000
009100       000-MAIN.
009200           MOVE ZERO TO PAY-PAYOUT-PCT, TEMP-PAYOUT-PCT
009400           IF EQT-TIER-COUNT > ZERO
009500               PERFORM 200-MATCH-TIERS THRU 200-EXIT
009600                   VARYING ROW-SUB FROM 1 BY 1
009700                   UNTIL ROW-SUB > EQT-TIER-COUNT
009800           END-IF
009900           MOVE TEMP-PAYOUT-PCT TO PAY-PAYOUT-PCT
010000           GOBACK.
010100
010200      *****************************************************************
010300      * 200-MATCH-TIERS.  A TIER TRIGGERS WHEN --                     *
010400      *     PAY-MAGNITUDE  >= EQT-TBL-MIN-MAGNITUDE(ROW-SUB)  AND     *
010500      *     PAY-DISTANCE-KM <= EQT-TBL-RADIUS-KM(ROW-SUB)             *
010600      *   -- BOTH TESTS INCLUSIVE.  WE KEEP THE LARGEST PAYOUT-PCT    *
010700      *   SEEN OVER ALL TIERS THAT TRIGGER, NOT THE FIRST ONE.        *
010800      *****************************************************************
010900       200-MATCH-TIERS.
010950           IF PAY-MAGNITUDE < EQT-TBL-MIN-MAGNITUDE(ROW-SUB)
010960               GO TO 200-EXIT.
010970           IF PAY-DISTANCE-KM > EQT-TBL-RADIUS-KM(ROW-SUB)
010980               GO TO 200-EXIT.
011300           IF EQT-TBL-PAYOUT-PCT(ROW-SUB) > TEMP-PAYOUT-PCT
011400               MOVE EQT-TBL-PAYOUT-PCT(ROW-SUB) TO TEMP-PAYOUT-PCT
011500           END-IF.
011700       200-EXIT.
011800           EXIT.
