000100      *****************************************************************
000200      * EQBCDST -- HAVERSINE DISTANCE ENGINE                          *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     EQBCDST.
000600       AUTHOR.         R B WOJCIK.
000700       INSTALLATION.   ACTUARIAL SYSTEMS.
000800       DATE-WRITTEN.   03/02/89.
000900       DATE-COMPILED.
001000       SECURITY.       NON-CONFIDENTIAL.
001100      *****************************************************************
001200      * REMARKS.                                                      *
001300      *   GREAT-CIRCLE DISTANCE, IN KILOMETRES, FROM AN EARTHQUAKE    *
001400      *   EPICENTRE TO THE INSURED ASSET.  CALLED ONCE PER EVENT BY  *
001500      *   EQBCDRV AT 300-COMPUTE-EVENT-DISTANCE.  USES THE HAVERSINE *
001600      *   FORMULA WITH EARTH RADIUS 6378 KM; ARCSINE IS SOLVED BY    *
001700      *   NEWTON'S METHOD AGAINST THE SINE/COSINE ROUTINES IN        *
001800      *   EQBCTRG RATHER THAN AN INTRINSIC FUNCTION.                  *
001900      *                                                                *
002000      *   CALLING SEQUENCE --                                        *
002100      *       CALL 'EQBCDST' USING DST-ASSET-LATITUDE,                *
002200      *            DST-ASSET-LONGITUDE, DST-EVENT-LATITUDE,           *
002300      *            DST-EVENT-LONGITUDE, DST-DISTANCE-KM.              *
002400      *   ALL FOUR COORDINATES IN DECIMAL DEGREES; RESULT IN KM,      *
002500      *   CARRIED TO FOUR DECIMAL PLACES.                             *
002600      *****************************************************************
002700      * CHANGE LOG                                                   *
002800      *   03/02/89  RBW  ORIGINAL -- RATING-TERRITORY DISTANCE FOR   *
002900      *                  THE PROPERTY LINE; CALLED SAM3DST THEN.     *
003000      *   08/30/90  RBW  SWITCHED SQUARE ROOT OVER TO EQBCTRG AFTER  *
003100      *                  THE VENDOR MATHLIB LICENSE LAPSED.          *
003200      *   09/03/91  RBW  REQ 4471 -- ADDED 150-COMPUTE-ARCSINE AS A  *
003300      *                  NEWTON ITERATION; PREVIOUS RELEASE TABLE-   *
003400      *                  LOOKED UP ARCSINE IN 1-DEGREE STEPS.        *
003500      *   04/18/93  JKL  REQ 5102 -- ROUNDED RADIAN CONVERSION TO    *
003600      *                  NINE DECIMALS TO STOP DRIFT ON LONG RUNS.   *
003700      *   11/21/94  THG  REQ 6020 -- RENAMED SAM3DST TO EQBCDST AND  *
003800      *                  ADOPTED FOR THE EARTHQUAKE BURNING-COST     *
003900      *                  PROJECT; LINKAGE UNCHANGED.                 *
004000      *   01/09/99  THG  Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,*
004100      *                  NO CHANGE REQUIRED.  SIGNED OFF PER REQ 7004.*
004200      *   05/06/03  PDK  REQ 8115 -- ADDED DEBUG REDEFINES BELOW FOR *
004300      *                  THE BURNING-COST AUDIT; NO LOGIC CHANGE.    *
004400      *****************************************************************
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-390.
004900       OBJECT-COMPUTER.  IBM-390.
005000       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005100
005200       DATA DIVISION.
005300       WORKING-STORAGE SECTION.
005400      *****************************************************************
005500      * RADIAN WORK AREA.  R = 6378 KM PER THE UNDERWRITING MANUAL.  *
005600      *****************************************************************
005700       01  WS-RADIAN-WORK.
005800           05  WS-EARTH-RADIUS-KM            PIC S9(5)V9(4) COMP-3
005900                                             VALUE +6378.0000.
006000           05  WS-DEGREES-TO-RADIANS         PIC S9(1)V9(9) COMP-3
006100                                             VALUE +0.017453293.
006200           05  WS-ASSET-LAT-RAD              PIC S9(5)V9(9) COMP-3.
006300           05  WS-ASSET-LON-RAD              PIC S9(5)V9(9) COMP-3.
006400           05  WS-EVENT-LAT-RAD              PIC S9(5)V9(9) COMP-3.
006500           05  WS-EVENT-LON-RAD              PIC S9(5)V9(9) COMP-3.
006600           05  FILLER                       PIC X(08).
006700
006800      *****************************************************************
006900      * DEBUG VIEW OF THE FOUR CONVERTED RADIAN VALUES.               *
007000      *****************************************************************
007100       01  WS-RADIAN-DEBUG-VIEW REDEFINES WS-RADIAN-WORK.
007200           05  FILLER                       PIC X(14).
007300           05  WS-ASSET-LAT-RAD-ALT          PIC S9(14) COMP-3.
007400           05  WS-ASSET-LON-RAD-ALT          PIC S9(14) COMP-3.
007500           05  WS-EVENT-LAT-RAD-ALT          PIC S9(14) COMP-3.
007600           05  WS-EVENT-LON-RAD-ALT          PIC S9(14) COMP-3.
007700           05  FILLER                       PIC X(08).
007800
007900      *****************************************************************
008000      * HAVERSINE INTERMEDIATE TERMS.                                 *
008100      *****************************************************************
008200       01  WS-HAVERSINE-WORK.
008300           05  WS-LAT-DIFF                   PIC S9(5)V9(9) COMP-3.
008400           05  WS-LAT-SUM                    PIC S9(5)V9(9) COMP-3.
008500           05  WS-LON-DIFF                   PIC S9(5)V9(9) COMP-3.
008600           05  WS-SIN-HALF-LAT-DIFF          PIC S9(5)V9(9) COMP-3.
008700           05  WS-SIN-HALF-LAT-SUM           PIC S9(5)V9(9) COMP-3.
008800           05  WS-SIN-HALF-LON-DIFF          PIC S9(5)V9(9) COMP-3.
008900           05  WS-H-VALUE                    PIC S9(5)V9(9) COMP-3.
009000           05  FILLER                       PIC X(06).
009100
009200       01  WS-HAVERSINE-DEBUG-VIEW REDEFINES WS-HAVERSINE-WORK.
009300           05  FILLER                       PIC X(24).
009400           05  WS-H-VALUE-ALT                PIC S9(14) COMP-3.
009500           05  FILLER                       PIC X(20).
009600
009700      *****************************************************************
009800      * ARCSINE-BY-NEWTON WORK AREA.  SEE 150-COMPUTE-ARCSINE.       *
009900      *****************************************************************
010000       01  WS-ARCSIN-WORK.
010100           05  WS-ARCSIN-THETA               PIC S9(5)V9(9) COMP-3.
010200           05  WS-ARCSIN-SINE                PIC S9(5)V9(9) COMP-3.
010300           05  WS-ARCSIN-COSINE              PIC S9(5)V9(9) COMP-3.
010400           05  WS-ARCSIN-ITERATIONS          PIC S9(4) COMP.
010500           05  FILLER                       PIC X(06).
010600
010700      *****************************************************************
010800      * DEBUG VIEW OF THE ARCSINE ITERATION -- SAME AUDIT PURPOSE AS  *
010900      * THE TWO REDEFINES ABOVE.                                      *
011000      *****************************************************************
011100       01  WS-ARCSIN-DEBUG-VIEW REDEFINES WS-ARCSIN-WORK.
011200           05  WS-ARCSIN-THETA-ALT           PIC S9(14) COMP-3.
011300           05  FILLER                       PIC X(22).
011400
011500       01  WS-TRG-LINKAGE-AREA.
011600           05  WS-TRG-FUNCTION-CODE          PIC X(3).
011700           05  WS-TRG-ARGUMENT               PIC S9(5)V9(9) COMP-3.
011800           05  WS-TRG-RESULT                 PIC S9(5)V9(9) COMP-3.
011900           05  WS-TRG-RETURN-CODE            PIC S9(4) COMP.
012000
012100       LINKAGE SECTION.
012200       01  DST-ASSET-LATITUDE               PIC S9(3)V9(4).
012300       01  DST-ASSET-LONGITUDE              PIC S9(3)V9(4).
012400       01  DST-EVENT-LATITUDE               PIC S9(3)V9(4).
012500       01  DST-EVENT-LONGITUDE              PIC S9(3)V9(4).
012600       01  DST-DISTANCE-KM                  PIC S9(5)V9(4) COMP-3.
012700
012800       PROCEDURE DIVISION USING DST-ASSET-LATITUDE, DST-ASSET-LONGITUDE,
012900               DST-EVENT-LATITUDE, DST-EVENT-LONGITUDE, DST-DISTANCE-KM.
013000
013100       000-MAIN.
013200           PERFORM 100-CONVERT-TO-RADIANS THRU 100-EXIT
013300           PERFORM 200-COMPUTE-HAVERSINE-H THRU 200-EXIT
013400           PERFORM 300-COMPUTE-DISTANCE THRU 300-EXIT
013500           GOBACK.
013600
013700      *****************************************************************
013800      * 100-CONVERT-TO-RADIANS.                                       *
013900      *****************************************************************
014000       100-CONVERT-TO-RADIANS.
014100           COMPUTE WS-ASSET-LAT-RAD ROUNDED =
014200               DST-ASSET-LATITUDE * WS-DEGREES-TO-RADIANS
014300           COMPUTE WS-ASSET-LON-RAD ROUNDED =
014400               DST-ASSET-LONGITUDE * WS-DEGREES-TO-RADIANS
014500           COMPUTE WS-EVENT-LAT-RAD ROUNDED =
014600               DST-EVENT-LATITUDE * WS-DEGREES-TO-RADIANS
014700           COMPUTE WS-EVENT-LON-RAD ROUNDED =
014800               DST-EVENT-LONGITUDE * WS-DEGREES-TO-RADIANS.
014900       100-EXIT.
015000           EXIT.
015100
015200      *****************************************************************
015300      * 200-COMPUTE-HAVERSINE-H.                                      *
015400      *   LATDIFF = LATE - LATA ; LATSUM = LATE + LATA ; LONDIFF =    *
015500      *   LONE - LONA.                                                 *
015600      *   H = SIN**2(LATDIFF/2) + (1 - SIN**2(LATDIFF/2) -            *
015700      *       SIN**2(LATSUM/2)) * SIN**2(LONDIFF/2).                  *
015800      *****************************************************************
015900       200-COMPUTE-HAVERSINE-H.
016000           COMPUTE WS-LAT-DIFF =
016100               WS-EVENT-LAT-RAD - WS-ASSET-LAT-RAD
016200           COMPUTE WS-LAT-SUM =
016300               WS-EVENT-LAT-RAD + WS-ASSET-LAT-RAD
016400           COMPUTE WS-LON-DIFF =
016500               WS-EVENT-LON-RAD - WS-ASSET-LON-RAD
016600
016700           MOVE 'SIN' TO WS-TRG-FUNCTION-CODE
016800           COMPUTE WS-TRG-ARGUMENT ROUNDED = WS-LAT-DIFF / 2
016900           CALL 'EQBCTRG' USING WS-TRG-FUNCTION-CODE, WS-TRG-ARGUMENT,
017000               WS-TRG-RESULT, WS-TRG-RETURN-CODE
017100           MOVE WS-TRG-RESULT TO WS-SIN-HALF-LAT-DIFF
017200
017300           COMPUTE WS-TRG-ARGUMENT ROUNDED = WS-LAT-SUM / 2
017400           CALL 'EQBCTRG' USING WS-TRG-FUNCTION-CODE, WS-TRG-ARGUMENT,
017500               WS-TRG-RESULT, WS-TRG-RETURN-CODE
017600           MOVE WS-TRG-RESULT TO WS-SIN-HALF-LAT-SUM
017700
017800           COMPUTE WS-TRG-ARGUMENT ROUNDED = WS-LON-DIFF / 2
017900           CALL 'EQBCTRG' USING WS-TRG-FUNCTION-CODE, WS-TRG-ARGUMENT,
018000               WS-TRG-RESULT, WS-TRG-RETURN-CODE
018100           MOVE WS-TRG-RESULT TO WS-SIN-HALF-LON-DIFF
018200
018300           COMPUTE WS-H-VALUE ROUNDED =
018400               (WS-SIN-HALF-LAT-DIFF * WS-SIN-HALF-LAT-DIFF)
018500               + ((1 - (WS-SIN-HALF-LAT-DIFF * WS-SIN-HALF-LAT-DIFF)
018600                     - (WS-SIN-HALF-LAT-SUM * WS-SIN-HALF-LAT-SUM))
018700                  * (WS-SIN-HALF-LON-DIFF * WS-SIN-HALF-LON-DIFF)).
018800       200-EXIT.
018900           EXIT.
019000
019100      *****************************************************************
019200      * 300-COMPUTE-DISTANCE.  DISTANCE = 2 * R * ARCSIN(SQRT(H)).    *
019300      *****************************************************************
019400       300-COMPUTE-DISTANCE.
019500           MOVE 'SQR' TO WS-TRG-FUNCTION-CODE
019600           MOVE WS-H-VALUE TO WS-TRG-ARGUMENT
019700           CALL 'EQBCTRG' USING WS-TRG-FUNCTION-CODE, WS-TRG-ARGUMENT,
019800               WS-TRG-RESULT, WS-TRG-RETURN-CODE
019900
020000           PERFORM 150-COMPUTE-ARCSINE THRU 150-EXIT
020100
020200           COMPUTE DST-DISTANCE-KM ROUNDED =
020300               2 * WS-EARTH-RADIUS-KM * WS-ARCSIN-THETA.
020400       300-EXIT.
020500           EXIT.
020600
020700      *****************************************************************
020800      * 150-COMPUTE-ARCSINE -- SOLVES SIN(THETA) = WS-TRG-RESULT FOR *
020900      * THETA BY NEWTON'S METHOD AGAINST EQBCTRG'S OWN SINE/COSINE;  *
021000      * STARTING GUESS THETA0 = THE ARGUMENT ITSELF (ARCSIN(X) IS    *
021100      * CLOSE TO X FOR THE SMALL-ANGLE HALF-DIFFERENCES WE SEE HERE, *
021200      * AND NEWTON CLOSES THE REST OF THE GAP IN A FEW PASSES).      *
021300      *****************************************************************
021400       150-COMPUTE-ARCSINE.
021500           MOVE WS-TRG-RESULT TO WS-ARCSIN-THETA
021600           MOVE ZERO TO WS-ARCSIN-ITERATIONS
021700           PERFORM 160-ARCSINE-STEP THRU 160-EXIT
021800               UNTIL WS-ARCSIN-ITERATIONS > 12.
021900       150-EXIT.
022000           EXIT.
022100
022200       160-ARCSINE-STEP.
022300           MOVE 'SIN' TO WS-TRG-FUNCTION-CODE
022400           MOVE WS-ARCSIN-THETA TO WS-TRG-ARGUMENT
022500           CALL 'EQBCTRG' USING WS-TRG-FUNCTION-CODE, WS-TRG-ARGUMENT,
022600               WS-TRG-RESULT, WS-TRG-RETURN-CODE
022700           MOVE WS-TRG-RESULT TO WS-ARCSIN-SINE
022800
022900           MOVE 'COS' TO WS-TRG-FUNCTION-CODE
023000           CALL 'EQBCTRG' USING WS-TRG-FUNCTION-CODE, WS-TRG-ARGUMENT,
023100               WS-TRG-RESULT, WS-TRG-RETURN-CODE
023200           MOVE WS-TRG-RESULT TO WS-ARCSIN-COSINE
023300
023400           COMPUTE WS-ARCSIN-THETA ROUNDED =
023500               WS-ARCSIN-THETA
023600                   - ((WS-ARCSIN-SINE - WS-TRG-RESULT)
023700                      / WS-ARCSIN-COSINE)
023800           ADD 1 TO WS-ARCSIN-ITERATIONS.
023900       160-EXIT.
024000           EXIT.
