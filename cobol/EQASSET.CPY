000100      *****************************************************************
000200      * EQASSET                                                      *
000300      * ASSET / RUN-PARAMETER RECORD FOR THE PARAMETRIC EARTHQUAKE   *
000400      * BURNING-COST BATCH (EQBC SUITE).  ONE RECORD PER RUN.        *
000500      * MAINTAINED BY:  ACTUARIAL SYSTEMS.                           *
000600      *                                                               *
000700      * CHANGE LOG                                                   *
000800      *   02/14/89  RBW  ORIGINAL LAYOUT FOR CONTRACT PRICING RUN.   *
000900      *   09/03/91  RBW  WIDENED SEARCH-RADIUS-KM TO 9(5)V9(1).      *
001000      *   11/21/94  THG  ADDED BC-START-YEAR / BC-END-YEAR WINDOW.   *
001100      *   01/09/99  THG  Y2K -- CONFIRMED 4-DIGIT YEAR FIELDS, NO    *
001200      *                  2-DIGIT YEAR WINDOWS REMAIN IN THIS RECORD. *
001300      *   07/18/02  PDK  ADDED SIGN-TEST REDEFINES FOR 150-VALIDATE- *
001400      *                  PARMS IN EQBCDRV.                           *
001500      *****************************************************************
001600       01  EQP-PARM-RECORD.
001700           05  EQP-ASSET-LATITUDE          PIC S9(3)V9(4).
001800           05  EQP-ASSET-LONGITUDE         PIC S9(3)V9(4).
001900           05  EQP-SEARCH-RADIUS-KM        PIC 9(5)V9(1).
002000           05  EQP-BC-START-YEAR           PIC 9(4).
002100           05  EQP-BC-END-YEAR             PIC 9(4).
002200           05  FILLER                      PIC X(22).
002300
002400      *****************************************************************
002500      * SIGN-TEST VIEW -- LETS 150-VALIDATE-PARMS TEST THE SIGN AND  *
002600      * MAGNITUDE OF THE TWO COORDINATE FIELDS WITHOUT DISTURBING    *
002700      * THE V-ALIGNED PICTURE ABOVE.                                 *
002800      *****************************************************************
002900       01  EQP-PARM-SIGN-VIEW REDEFINES EQP-PARM-RECORD.
003000           05  EQP-LAT-SIGN-TEST           PIC S9(7).
003100           05  EQP-LONG-SIGN-TEST          PIC S9(7).
003200           05  FILLER                      PIC X(36).
