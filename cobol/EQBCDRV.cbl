000100      ****************************************************************
000200      * LICENSED MATERIALS - PROPERTY OF THE CEDING COMPANY           *
000300      * ALL RIGHTS RESERVED                                            *
000400      ****************************************************************
000500      * PROGRAM:  EQBCDRV                                             *
000600      *                                                                 *
000700      * AUTHOR :  DOUG STOUT                                           *
000800      *                                                                 *
000900      * READS THE ASSET/RUN-PARAMETER RECORD, THE PAYOUT-TIER TABLE   *
001000      * AND THE HISTORICAL EARTHQUAKE-EVENT CATALOGUE, PRICES A       *
001100      * PARAMETRIC EARTHQUAKE CONTRACT AGAINST THAT HISTORY, AND       *
001200      * WRITES THE YEARLY-PAYOUT FILE AND THE SUMMARY REPORT.          *
001300      *                                                                 *
001400      * THIS IS THE ONLY PROGRAM IN THE EQBC SUITE THAT OPENS A FILE; *
001500      * EQBCDST, EQBCPAY AND EQBCBC ARE ALL CALLED SUBPROGRAMS.        *
001600      ****************************************************************
001700      *                                                                 *
001800      * Parameter-record layout -- see copybook EQASSET.               *
001900      * Payout-tier layout      -- see copybook EQTIER.                 *
002000      * Event layout            -- see copybook EQEVENT.                *
002100      * Yearly-payout layout    -- see copybook EQYRPAY.                *
002200      *                                                                 *
002300      ****************************************************************
002400       IDENTIFICATION DIVISION.
002500       PROGRAM-ID. EQBCDRV.
002600       AUTHOR.         DOUG STOUT.
002700       INSTALLATION.   ACTUARIAL SYSTEMS.
002800       DATE-WRITTEN.   11/21/94.
002900       DATE-COMPILED.
003000       SECURITY.       NON-CONFIDENTIAL.
003100      ****************************************************************
003200      * CHANGE LOG                                                    *
003300      *   11/21/94  THG  ORIGINAL -- EARTHQUAKE BURNING-COST BATCH,   *
003400      *                  ADAPTED FROM THE SAM1 CUSTOMER-UPDATE SHELL. *
003500      *   03/07/96  THG  REQ 6311 -- TIER TABLE NOW LOADED ONCE AT    *
003600      *                  START-UP RATHER THAN RE-READ PER EVENT.      *
003700      *   09/14/97  PDK  REQ 6602 -- YEAR TABLE INDEXED DIRECTLY BY   *
003800      *                  YEAR OFFSET FROM EQY-TABLE-BASE-YEAR SO THE  *
003900      *                  YRPAYOUT WRITE-OUT COMES OUT IN ASCENDING    *
004000      *                  YEAR ORDER WITHOUT A SEPARATE SORT STEP.     *
004100      *   01/09/99  THG  Y2K REVIEW -- EQE-EVENT-YEAR AND ALL DATE    *
004200      *                  FIELDS CARRY A FULL 4-DIGIT YEAR; CUTOFF     *
004300      *                  COMPARISON AT 350-SCREEN-EVENT ALREADY USED  *
004400      *                  AN 8-DIGIT YYYYMMDD COMPARISON FIELD.  NO    *
004500      *                  CHANGE REQUIRED.  SIGNED OFF PER REQ 7004.   *
004600      *   05/06/03  PDK  REQ 8115 -- ADDED THE PARAMETER-VALIDATION   *
004700      *                  ABORT PATH (150/160) -- A BAD ASSET RECORD   *
004800      *                  USED TO RUN THE FULL CATALOGUE AND PRODUCE   *
004900      *                  GARBAGE OUTPUT INSTEAD OF STOPPING COLD.     *
005000      *   04/02/07  PDK  REQ 8890 -- EVENT-CUTOFF CONSTANT RAISED     *
005100      *                  FROM THE OLD 1999 EXTRACT DATE TO 2021-10-21 *
005200      *                  FOR THE REFILED CATALOGUE.                   *
005300      *   06/19/14  PDK  REQ 7310 -- BURNING-COST CALL NOW SKIPPED    *
005400      *                  ENTIRELY WHEN PARAMETER VALIDATION FAILS;    *
005500      *                  PRIOR RELEASE CALLED EQBCBC WITH A ZEROED    *
005600      *                  YEAR TABLE, WHICH WAS HARMLESS BUT WASTEFUL. *
005650      *   02/11/16  PDK  REQ 9210 -- 300-PROCESS-EVENTS NOW CLEARS    *
005660      *                  THE FULL 200-SLOT EQY-YEAR-TABLE BEFORE THE  *
005670      *                  EVENT LOOP.  THE TABLE WAS NEVER ACTUALLY    *
005680      *                  ZEROED AT START-UP -- ONLY THE BASE-YEAR     *
005690      *                  FIELD WAS -- SO AN UNINITIALIZED SLOT COULD  *
005700      *                  READ NONZERO ON RERUN AND PRODUCE A BOGUS    *
005710      *                  YRPAYOUT RECORD.  CAUGHT DURING A RERUN      *
005720      *                  AUDIT WHEN A YEAR OUTSIDE ANY EVENT'S RANGE  *
005730      *                  SHOWED A PAYOUT.  SEE ALSO EQYRPAY CHANGE    *
005740      *                  LOG.                                         *
005742      *   01/06/18  PDK  REQ 9415 -- WS-YEAR-SLOT-SUB AND ABEND-TEST   *
005744      *                  RESTATED AS 77-LEVEL ITEMS INSTEAD OF BEING  *
005746      *                  FOLDED INTO A 01 GROUP; BRINGS THEM IN LINE  *
005748      *                  WITH THIS SHOP'S OWN STANDALONE-COUNTER AND  *
005750      *                  SWITCH CONVENTION (SEE THE OLD WRKSFINL       *
005752      *                  SOURCE'S SUB1/TMP-YY/FILE-STATUS ITEMS).      *
005754      *                  NO LOGIC CHANGE.                              *
005756      ****************************************************************
005800
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER.  IBM-390.
006200       OBJECT-COMPUTER.  IBM-390.
006300       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006400
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700
006800       SELECT PARAMS-FILE ASSIGN TO PARAMS
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       ACCESS IS SEQUENTIAL
007100       FILE STATUS IS WS-PARAMS-STATUS.
007200
007300       SELECT TIERS-FILE ASSIGN TO TIERS
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       ACCESS IS SEQUENTIAL
007600       FILE STATUS IS WS-TIERS-STATUS.
007700
007800       SELECT EVENTS-FILE ASSIGN TO EVENTS
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       ACCESS IS SEQUENTIAL
008100       FILE STATUS IS WS-EVENTS-STATUS.
008200
008300       SELECT YRPAYOUT-FILE ASSIGN TO YRPAYOUT
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       ACCESS IS SEQUENTIAL
008600       FILE STATUS IS WS-YRPAYOUT-STATUS.
008700
008800       SELECT REPORT-FILE ASSIGN TO REPORT
008900       ORGANIZATION IS LINE SEQUENTIAL
009000       ACCESS IS SEQUENTIAL
009100       FILE STATUS IS WS-REPORT-STATUS.
009200
009300      ****************************************************************
009400       DATA DIVISION.
009500       FILE SECTION.
009600
009700       FD  PARAMS-FILE
009800       RECORDING MODE IS F.
009900       01  PARAMS-REC                    PIC X(50).
010000
010100       FD  TIERS-FILE
010200       RECORDING MODE IS F.
010300       01  TIERS-REC                     PIC X(36).
010400
010500       FD  EVENTS-FILE
010600       RECORDING MODE IS F.
010700       01  EVENTS-REC                    PIC X(50).
010800
010900       FD  YRPAYOUT-FILE
011000       RECORDING MODE IS F.
011100       01  YRPAYOUT-REC                  PIC X(30).
011200
011300       FD  REPORT-FILE
011400       RECORDING MODE IS F.
011500       01  REPORT-REC                    PIC X(132).
011600
011700      ****************************************************************
011800       WORKING-STORAGE SECTION.
011900      ****************************************************************
012000      *                                                                 *
012100       01  SYSTEM-DATE-AND-TIME.
012200       05  CURRENT-DATE.
012300       10  CURRENT-YEAR            PIC 9(2).
012400       10  CURRENT-MONTH           PIC 9(2).
012500       10  CURRENT-DAY             PIC 9(2).
012600       05  CURRENT-TIME.
012700       10  CURRENT-HOUR            PIC 9(2).
012800       10  CURRENT-MINUTE          PIC 9(2).
012900       10  CURRENT-SECOND          PIC 9(2).
013000       10  CURRENT-HNDSEC          PIC 9(2).
013050       05  FILLER                    PIC X(04).
013100      *                                                                 *
013200       01  WS-FILE-STATUSES.
013300       05  WS-PARAMS-STATUS           PIC X(2) VALUE SPACES.
013400       05  WS-TIERS-STATUS            PIC X(2) VALUE SPACES.
013500       05  WS-EVENTS-STATUS           PIC X(2) VALUE SPACES.
013600       05  WS-YRPAYOUT-STATUS         PIC X(2) VALUE SPACES.
013700       05  WS-REPORT-STATUS           PIC X(2) VALUE SPACES.
013750       05  FILLER                    PIC X(02).
013800
013900       01  WS-SWITCHES.
014000       05  WS-TIERS-EOF-SW            PIC X(1) VALUE 'N'.
014100       88  TIERS-EOF                VALUE 'Y'.
014200       05  WS-EVENTS-EOF-SW           PIC X(1) VALUE 'N'.
014300       88  EVENTS-EOF                VALUE 'Y'.
014400       05  WS-EVENT-IN-WINDOW-SW      PIC X(1) VALUE 'Y'.
014500       88  EVENT-IN-WINDOW           VALUE 'Y'.
014600       05  WS-PARM-VALID-SW           PIC X(1) VALUE 'Y'.
014700       88  PARM-VALID                VALUE 'Y'.
014800       88  PARM-INVALID              VALUE 'N'.
014850       05  FILLER                    PIC X(04).
014900
015000      ****************************************************************
015100      * EVENT-CUTOFF CONSTANT -- SEE 350-SCREEN-EVENT.  REQ 8890.     *
015200      ****************************************************************
015300       01  WS-CUTOFF-CONSTANTS.
015400       05  WS-EVENT-CUTOFF-DATE-N     PIC 9(8) VALUE 20211021.
015500       05  FILLER                    PIC X(06).
015600
015700       01  WS-CUTOFF-DEBUG-VIEW REDEFINES WS-CUTOFF-CONSTANTS.
015800       05  WS-EVENT-CUTOFF-ALT        PIC S9(14) COMP-3.
015850       05  FILLER                    PIC X(06).
015900
016000      ****************************************************************
016100      * RUNNING COUNTERS -- DRIVE THE TOTAL SECTION OF THE REPORT.   *
016200      ****************************************************************
016300       01  WS-RUN-COUNTERS.
016400       05  WS-EVENTS-READ             PIC S9(7) COMP-3 VALUE ZERO.
016500       05  WS-EVENTS-TRIGGERED        PIC S9(7) COMP-3 VALUE ZERO.
016600       05  WS-YEARS-WITH-PAYOUT       PIC S9(4) COMP-3 VALUE ZERO.
016650       05  FILLER                    PIC X(10).
016900
017000       01  WS-RUN-COUNTERS-DEBUG-VIEW REDEFINES WS-RUN-COUNTERS.
017100       05  WS-EVENTS-READ-ALT         PIC S9(14) COMP-3.
017200       05  WS-EVENTS-TRIGGERED-ALT    PIC S9(14) COMP-3.
017300       05  FILLER                    PIC X(05).
017310
017320      ****************************************************************
017330      * YEAR-SLOT SUBSCRIPT INTO EQY-YEAR-TABLE.  REQ 9415 -- PULLED  *
017340      * OUT OF WS-RUN-COUNTERS AND RESTATED AS A 77-LEVEL ITEM, THE   *
017350      * WAY THIS SHOP'S OWN REDEMPTION-ANALYSIS SOURCE (SUB1, TMP-YY, *
017360      * ETC. IN THE OLD WRKSFINL MODULE) DECLARED ITS STANDALONE      *
017370      * SUBSCRIPTS AND COUNTERS.                                       *
017380      ****************************************************************
017390       77  WS-YEAR-SLOT-SUB           PIC S9(5) COMP VALUE ZERO.
017400
017500      ****************************************************************
017600      * PER-EVENT WORK AREA -- HOLDS THE DISTANCE AND POTENTIAL       *
017700      * PAYOUT COMPUTED BY EQBCDST AND EQBCPAY FOR THE CURRENT EVENT. *
017800      ****************************************************************
017900       01  WS-EVENT-WORK.
018000       05  WS-EVENT-DISTANCE-KM       PIC S9(5)V9(4) COMP-3.
018100       05  WS-EVENT-PAYOUT-PCT        PIC 9(3)V9(2).
018200       05  FILLER                    PIC X(08).
018300
018400       01  WS-BURNING-COST-WORK.
018500       05  WS-BURNING-COST            PIC S9(5)V9(4) COMP-3.
018600       05  FILLER                    PIC X(08).
018700
018800       COPY EQASSET.
018900       COPY EQTIER.
019000       COPY EQEVENT.
019100       COPY EQYRPAY.
019200
019300      ****************************************************************
019400      *            REPORT LINES                                       *
019500      ****************************************************************
019600       01  RPT-HEADING1.
019700       05  FILLER                     PIC X(37)
019800       VALUE 'EARTHQUAKE BURNING-COST RUN -- ASSET'.
019900       05  FILLER                     PIC X(10) VALUE ' LAT/LONG '.
020000       05  RPT-ASSET-LAT               PIC -(3)9.9999.
020100       05  FILLER                     PIC X(1) VALUE '/'.
020200       05  RPT-ASSET-LON               PIC -(3)9.9999.
020300       05  FILLER                     PIC X(66) VALUE SPACES.
020400
020500       01  RPT-HEADING2.
020600       05  FILLER                     PIC X(23)
020700       VALUE '  SEARCH RADIUS (KM) = '.
020800       05  RPT-SEARCH-RADIUS           PIC ZZZZ9.9.
020900       05  FILLER                     PIC X(23)
021000       VALUE '   BURNING-COST YEARS '.
021100       05  RPT-BC-START                PIC 9(4).
021200       05  FILLER                     PIC X(1) VALUE '-'.
021300       05  RPT-BC-END                  PIC 9(4).
021400       05  FILLER                     PIC X(70) VALUE SPACES.
021500
021600       01  RPT-COLUMN-HDR.
021700       05  FILLER                     PIC X(9) VALUE '   YEAR  '.
021800       05  FILLER                     PIC X(10) VALUE '   PAYOUT '.
021900       05  FILLER                     PIC X(113) VALUE SPACES.
022000
022100       01  RPT-DETAIL.
022200       05  FILLER                     PIC X(3) VALUE SPACES.
022300       05  RPT-DET-YEAR                PIC 9(4).
022400       05  FILLER                     PIC X(6) VALUE SPACES.
022500       05  RPT-DET-PAYOUT               PIC ZZ9.99.
022600       05  FILLER                     PIC X(113) VALUE SPACES.
022700
022800       01  RPT-TOTAL1.
022900       05  FILLER                     PIC X(26)
023000       VALUE 'EVENTS READ.........    : '.
023100       05  RPT-TOT-EVENTS-READ          PIC ZZZZZZ9.
023200       05  FILLER                     PIC X(99) VALUE SPACES.
023300
023400       01  RPT-TOTAL2.
023500       05  FILLER                     PIC X(26)
023600       VALUE 'EVENTS TRIGGERED....    : '.
023700       05  RPT-TOT-EVENTS-TRIGGERED     PIC ZZZZZZ9.
023800       05  FILLER                     PIC X(99) VALUE SPACES.
023900
024000       01  RPT-TOTAL3.
024100       05  FILLER                     PIC X(26)
024200       VALUE 'YEARS WITH PAYOUT...    : '.
024300       05  RPT-TOT-YEARS-PAYOUT         PIC ZZZ9.
024400       05  FILLER                     PIC X(102) VALUE SPACES.
024500
024600       01  RPT-TOTAL4.
024700       05  FILLER                     PIC X(26)
024800       VALUE 'BURNING COST.........   : '.
024900       05  RPT-TOT-BURNING-COST         PIC ZZZZ9.9999.
025000       05  FILLER                     PIC X(96) VALUE SPACES.
025100
025200       01  RPT-PARM-ERROR.
025300       05  FILLER                     PIC X(63)
025400       VALUE 'PARAMETER RECORD FAILED RANGE VALIDATION -- RUN ABORTED, '.
025500       05  FILLER                     PIC X(12) VALUE 'NO OUTPUT.  '.
025600       05  FILLER                     PIC X(57) VALUE SPACES.
025700
025800       77  ABEND-TEST                     PIC X(2).
025900       77  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
026000
026100      ****************************************************************
026200       PROCEDURE DIVISION.
026300      ****************************************************************
026400
026500       000-MAIN.
026600       ACCEPT CURRENT-DATE FROM DATE.
026700       ACCEPT CURRENT-TIME FROM TIME.
026800       DISPLAY 'EQBCDRV STARTED DATE = ' CURRENT-MONTH '/'
026900       CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
027000
027100       PERFORM 700-OPEN-FILES THRU 700-EXIT.
027200       PERFORM 150-VALIDATE-PARMS THRU 150-EXIT.
027300
027400       IF PARM-VALID
027500       PERFORM 800-INIT-REPORT THRU 800-EXIT
027600       PERFORM 200-LOAD-TIERS THRU 200-EXIT
027700       PERFORM 300-PROCESS-EVENTS THRU 300-EXIT
027800       PERFORM 500-WRITE-YEARLY-PAYOUTS THRU 500-EXIT
027900       PERFORM 600-CALL-BURNING-COST THRU 600-EXIT
028000       PERFORM 850-PRINT-REPORT THRU 850-EXIT
028100       ELSE
028200       PERFORM 160-REPORT-PARM-ERROR THRU 160-EXIT
028300       END-IF.
028400
028500       PERFORM 790-CLOSE-FILES THRU 790-EXIT.
028600       GOBACK.
028700
028800      ****************************************************************
028900      * 150-VALIDATE-PARMS.  R1 -- STRICT-RANGE VALIDATION ON THE    *
029000      * ONE ASSET/RUN-PARAMETER RECORD.  ALL THREE BOUNDS BELOW ARE  *
029100      * EXCLUSIVE; A VALUE EQUAL TO A BOUND FAILS.  A MISSING PARM   *
029200      * RECORD IS ALSO TREATED AS A VALIDATION FAILURE.              *
029300      ****************************************************************
029400       150-VALIDATE-PARMS.
029500       MOVE 'Y' TO WS-PARM-VALID-SW
029600       READ PARAMS-FILE INTO EQP-PARM-RECORD
029700       AT END
029800       MOVE 'N' TO WS-PARM-VALID-SW
029900       END-READ
030000
030100       IF PARM-VALID
030200       IF EQP-ASSET-LATITUDE NOT > -90.0000
030300       OR EQP-ASSET-LATITUDE NOT < 90.0000
030400       OR EQP-ASSET-LONGITUDE NOT > -180.0000
030500       OR EQP-ASSET-LONGITUDE NOT < 180.0000
030600       OR EQP-SEARCH-RADIUS-KM NOT > 0.0
030700       OR EQP-SEARCH-RADIUS-KM NOT < 20001.6
030800       MOVE 'N' TO WS-PARM-VALID-SW
030900       END-IF
031000       END-IF.
031100       150-EXIT.
031200       EXIT.
031300
031400      ****************************************************************
031500      * 160-REPORT-PARM-ERROR.  PARAMETER VALIDATION FAILED -- WRITE *
031600      * THE ONE ERROR LINE AND STOP; NO TIER LOAD, NO EVENT PASS, NO *
031700      * YRPAYOUT RECORDS AND NO BURNING-COST CALL.                    *
031800      ****************************************************************
031900       160-REPORT-PARM-ERROR.
032000       DISPLAY 'EQBCDRV -- PARAMETER RECORD FAILED RANGE VALIDATION'.
032100       WRITE REPORT-REC FROM RPT-PARM-ERROR.
032200       160-EXIT.
032300       EXIT.
032400
032500      ****************************************************************
032600      * 200-LOAD-TIERS.  LOADS THE PAYOUT-TIER TABLE ONCE; ORDER ON  *
032700      * THE TIERS FILE DOES NOT MATTER TO EQBCPAY.                    *
032800      ****************************************************************
032900       200-LOAD-TIERS.
033000       MOVE ZERO TO EQT-TIER-COUNT
033100       PERFORM 210-LOAD-ONE-TIER THRU 210-EXIT
033200       UNTIL TIERS-EOF.
033300       200-EXIT.
033400       EXIT.
033500
033600       210-LOAD-ONE-TIER.
033700       READ TIERS-FILE INTO EQT-TIER-RECORD
033800       AT END
033900       MOVE 'Y' TO WS-TIERS-EOF-SW
034000       NOT AT END
034100       ADD 1 TO EQT-TIER-COUNT
034200       SET EQT-TIER-IDX TO EQT-TIER-COUNT
034300       MOVE EQT-RADIUS-KM
034400       TO EQT-TBL-RADIUS-KM(EQT-TIER-IDX)
034500       MOVE EQT-MIN-MAGNITUDE
034600       TO EQT-TBL-MIN-MAGNITUDE(EQT-TIER-IDX)
034700       MOVE EQT-PAYOUT-PCT
034800       TO EQT-TBL-PAYOUT-PCT(EQT-TIER-IDX)
034900       END-READ.
035000       210-EXIT.
035100       EXIT.
035200
035300      ****************************************************************
035400      * 300-PROCESS-EVENTS.  ONE PASS OVER THE EVENT CATALOGUE.       *
035500      * EVENT ORDER ON THE FILE DOES NOT MATTER -- THE YEAR TABLE IS *
035600      * INDEXED DIRECTLY BY CALENDAR YEAR, NOT BY ARRIVAL ORDER.     *
035700      ****************************************************************
035800       300-PROCESS-EVENTS.
035900       MOVE ZERO TO EQY-YEAR-TABLE
036000       MOVE 1822 TO EQY-TABLE-BASE-YEAR
036100       PERFORM 310-PROCESS-ONE-EVENT THRU 310-EXIT
036200       UNTIL EVENTS-EOF.
036300       300-EXIT.
036400       EXIT.
036500
036600       310-PROCESS-ONE-EVENT.
036700       READ EVENTS-FILE INTO EQE-EVENT-RECORD
036800       AT END
036900       MOVE 'Y' TO WS-EVENTS-EOF-SW
037000       NOT AT END
037100       ADD 1 TO WS-EVENTS-READ
037200       PERFORM 350-SCREEN-EVENT THRU 350-EXIT
037300       IF EVENT-IN-WINDOW
037400       CALL 'EQBCDST' USING EQP-ASSET-LATITUDE,
037500       EQP-ASSET-LONGITUDE, EQE-EVENT-LATITUDE,
037600       EQE-EVENT-LONGITUDE, WS-EVENT-DISTANCE-KM
037700       CALL 'EQBCPAY' USING EQT-TIER-TABLE,
037800       EQE-EVENT-MAGNITUDE, WS-EVENT-DISTANCE-KM,
037900       WS-EVENT-PAYOUT-PCT
038000       IF WS-EVENT-PAYOUT-PCT > ZERO
038100       ADD 1 TO WS-EVENTS-TRIGGERED
038200       END-IF
038300       PERFORM 400-ACCUMULATE-YEAR THRU 400-EXIT
038400       END-IF
038500       END-READ.
038600       310-EXIT.
038700       EXIT.
038800
038900      ****************************************************************
039000      * 350-SCREEN-EVENT.  R7 -- DROP ANY EVENT DATED AFTER THE       *
039100      * ACQUISITION CUTOFF, SHOULD ONE SLIP INTO THE EXTRACT.        *
039200      ****************************************************************
039300       350-SCREEN-EVENT.
039400       IF EQE-EVENT-DATE-N > WS-EVENT-CUTOFF-DATE-N
039500       MOVE 'N' TO WS-EVENT-IN-WINDOW-SW
039600       ELSE
039700       MOVE 'Y' TO WS-EVENT-IN-WINDOW-SW
039800       END-IF.
039900       350-EXIT.
040000       EXIT.
040100
040200      ****************************************************************
040300      * 400-ACCUMULATE-YEAR.  R4 -- KEEP AT MOST ONE PAYOUT PER       *
040400      * CALENDAR YEAR, THE MAXIMUM OF THAT YEAR'S TRIGGERED EVENTS.  *
040500      * THE SLOT FOR A GIVEN YEAR IS ITS OFFSET FROM THE TABLE BASE  *
040600      * YEAR, SO THE TABLE IS ALREADY IN ASCENDING YEAR ORDER WHEN   *
040700      * 500-WRITE-YEARLY-PAYOUTS SCANS IT FROM SLOT 1 TO SLOT 200.   *
040800      ****************************************************************
040900       400-ACCUMULATE-YEAR.
041000       COMPUTE WS-YEAR-SLOT-SUB =
041100       EQE-EVENT-YEAR - EQY-TABLE-BASE-YEAR + 1
041200       IF WS-YEAR-SLOT-SUB >= 1 AND WS-YEAR-SLOT-SUB <= 200
041300       SET EQY-YEAR-IDX TO WS-YEAR-SLOT-SUB
041400       MOVE EQE-EVENT-YEAR TO EQY-TBL-YEAR(EQY-YEAR-IDX)
041500       IF WS-EVENT-PAYOUT-PCT > EQY-TBL-MAX-PAYOUT(EQY-YEAR-IDX)
041600       MOVE WS-EVENT-PAYOUT-PCT
041700       TO EQY-TBL-MAX-PAYOUT(EQY-YEAR-IDX)
041800       END-IF
041900       END-IF.
042000       400-EXIT.
042100       EXIT.
042200
042300      ****************************************************************
042400      * 500-WRITE-YEARLY-PAYOUTS.  ONE RECORD PER YEAR WHOSE MAXIMUM *
042500      * PAYOUT IS GREATER THAN ZERO, IN ASCENDING YEAR ORDER.        *
042600      ****************************************************************
042700       500-WRITE-YEARLY-PAYOUTS.
042800       PERFORM 510-WRITE-ONE-YEAR THRU 510-EXIT
042900       VARYING EQY-YEAR-IDX FROM 1 BY 1
043000       UNTIL EQY-YEAR-IDX > 200.
043100       500-EXIT.
043200       EXIT.
043300
043400       510-WRITE-ONE-YEAR.
043500       IF EQY-TBL-MAX-PAYOUT(EQY-YEAR-IDX) > ZERO
043600       MOVE EQY-TBL-YEAR(EQY-YEAR-IDX) TO EQY-PAY-YEAR
043700       MOVE EQY-TBL-MAX-PAYOUT(EQY-YEAR-IDX) TO EQY-PAY-AMOUNT
043800       WRITE YRPAYOUT-REC FROM EQY-YRPAY-RECORD
043900       ADD 1 TO WS-YEARS-WITH-PAYOUT
044000       END-IF.
044100       510-EXIT.
044200       EXIT.
044300
044400      ****************************************************************
044500      * 600-CALL-BURNING-COST.  R5 -- AVERAGE ANNUAL PAYOUT OVER THE *
044600      * CONTRACT'S BURNING-COST WINDOW.                               *
044700      ****************************************************************
044800       600-CALL-BURNING-COST.
044900       CALL 'EQBCBC' USING EQY-YEAR-TABLE, EQP-BC-START-YEAR,
045000       EQP-BC-END-YEAR, WS-BURNING-COST.
045100       600-EXIT.
045200       EXIT.
045300
045400      ****************************************************************
045500      * 700-OPEN-FILES.                                               *
045600      ****************************************************************
045700       700-OPEN-FILES.
045800       OPEN INPUT  PARAMS-FILE
045900       TIERS-FILE
046000       EVENTS-FILE
046100       OUTPUT YRPAYOUT-FILE
046200       REPORT-FILE.
046300       IF WS-PARAMS-STATUS NOT = '00'
046400       DISPLAY 'ERROR OPENING PARAMS FILE. RC:' WS-PARAMS-STATUS
046500       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
046600       MOVE 16 TO RETURN-CODE
046700       STOP RUN
046800       END-IF.
046900       IF WS-TIERS-STATUS NOT = '00'
047000       DISPLAY 'ERROR OPENING TIERS FILE. RC:' WS-TIERS-STATUS
047100       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
047200       MOVE 16 TO RETURN-CODE
047300       STOP RUN
047400       END-IF.
047500       IF WS-EVENTS-STATUS NOT = '00'
047600       DISPLAY 'ERROR OPENING EVENTS FILE. RC:' WS-EVENTS-STATUS
047700       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
047800       MOVE 16 TO RETURN-CODE
047900       STOP RUN
048000       END-IF.
048100       IF WS-YRPAYOUT-STATUS NOT = '00'
048200       DISPLAY 'ERROR OPENING YRPAYOUT FILE. RC:'
048300       WS-YRPAYOUT-STATUS
048400       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
048500       MOVE 16 TO RETURN-CODE
048600       STOP RUN
048700       END-IF.
048800       IF WS-REPORT-STATUS NOT = '00'
048900       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-REPORT-STATUS
049000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
049100       MOVE 16 TO RETURN-CODE
049200       STOP RUN
049300       END-IF.
049400       700-EXIT.
049500       EXIT.
049600
049700      ****************************************************************
049800      * 790-CLOSE-FILES.                                               *
049900      ****************************************************************
050000       790-CLOSE-FILES.
050100       CLOSE PARAMS-FILE, TIERS-FILE, EVENTS-FILE, YRPAYOUT-FILE,
050200       REPORT-FILE.
050300       790-EXIT.
050400       EXIT.
050500
050600      ****************************************************************
050700      * 800-INIT-REPORT.  HEADING -- CONTRACT TITLE AND RUN            *
050800      * PARAMETERS (ASSET LAT/LONG, RADIUS, BURNING-COST WINDOW).     *
050900      ****************************************************************
051000       800-INIT-REPORT.
051100       MOVE EQP-ASSET-LATITUDE TO RPT-ASSET-LAT.
051200       MOVE EQP-ASSET-LONGITUDE TO RPT-ASSET-LON.
051300       MOVE EQP-SEARCH-RADIUS-KM TO RPT-SEARCH-RADIUS.
051400       MOVE EQP-BC-START-YEAR TO RPT-BC-START.
051500       MOVE EQP-BC-END-YEAR TO RPT-BC-END.
051600       WRITE REPORT-REC FROM RPT-HEADING1.
051700       WRITE REPORT-REC FROM RPT-HEADING2.
051800       WRITE REPORT-REC FROM RPT-COLUMN-HDR.
051900       800-EXIT.
052000       EXIT.
052100
052200      ****************************************************************
052300      * 850-PRINT-REPORT.  DETAIL SECTION (ONE LINE PER PAYOUT YEAR, *
052400      * ASCENDING) FOLLOWED BY THE TOTAL SECTION.                     *
052500      ****************************************************************
052600       850-PRINT-REPORT.
052700       PERFORM 860-PRINT-ONE-YEAR THRU 860-EXIT
052800       VARYING EQY-YEAR-IDX FROM 1 BY 1
052900       UNTIL EQY-YEAR-IDX > 200.
053000
053100       MOVE WS-EVENTS-READ TO RPT-TOT-EVENTS-READ.
053200       WRITE REPORT-REC FROM RPT-TOTAL1.
053300       MOVE WS-EVENTS-TRIGGERED TO RPT-TOT-EVENTS-TRIGGERED.
053400       WRITE REPORT-REC FROM RPT-TOTAL2.
053500       MOVE WS-YEARS-WITH-PAYOUT TO RPT-TOT-YEARS-PAYOUT.
053600       WRITE REPORT-REC FROM RPT-TOTAL3.
053700       MOVE WS-BURNING-COST TO RPT-TOT-BURNING-COST.
053800       WRITE REPORT-REC FROM RPT-TOTAL4.
053900       850-EXIT.
054000       EXIT.
054100
054200       860-PRINT-ONE-YEAR.
054300       IF EQY-TBL-MAX-PAYOUT(EQY-YEAR-IDX) > ZERO
054400       MOVE EQY-TBL-YEAR(EQY-YEAR-IDX) TO RPT-DET-YEAR
054500       MOVE EQY-TBL-MAX-PAYOUT(EQY-YEAR-IDX) TO RPT-DET-PAYOUT
054600       WRITE REPORT-REC FROM RPT-DETAIL
054700       END-IF.
054800       860-EXIT.
054900       EXIT.
