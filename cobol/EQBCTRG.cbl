000100      *****************************************************************
000200      * EQBCTRG -- FIXED-POINT TRIGONOMETRIC PRIMITIVES              *
000300      *****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.     EQBCTRG.
000600       AUTHOR.         R B WOJCIK.
000700       INSTALLATION.   ACTUARIAL SYSTEMS.
000800       DATE-WRITTEN.   03/02/89.
000900       DATE-COMPILED.
001000       SECURITY.       NON-CONFIDENTIAL.
001100      *****************************************************************
001200      * REMARKS.                                                      *
001300      *   SINE, COSINE AND SQUARE ROOT FOR THE EQBC SUITE, RETURNED  *
001400      *   BY CALL RATHER THAN BY INTRINSIC FUNCTION -- THIS SHOP'S   *
001500      *   COMPILER LEVEL DOES NOT CARRY THE FUNCTION VERB.  SINE AND *
001600      *   COSINE ARE SUMMED FROM THE MACLAURIN SERIES USING THE      *
001700      *   STANDARD TERM-RATIO RECURRENCE SO NO FACTORIAL OR HIGH     *
001800      *   POWER IS EVER HELD IN STORAGE; SQUARE ROOT IS NEWTON-      *
001900      *   RAPHSON ITERATION.  CALLED FROM EQBCDST FOR THE HAVERSINE  *
002000      *   DISTANCE CALCULATION -- SEE EQBCDST 100-COMPUTE-DISTANCE   *
002100      *   AND 150-COMPUTE-ARCSINE.                                   *
002200      *                                                                *
002300      *   CALLING SEQUENCE --                                        *
002400      *       CALL 'EQBCTRG' USING TRG-FUNCTION-CODE, TRG-ARGUMENT,  *
002500      *            TRG-RESULT, TRG-RETURN-CODE.                      *
002600      *       TRG-FUNCTION-CODE = 'SIN', 'COS' OR 'SQR'.              *
002700      *       TRG-ARGUMENT IN RADIANS (SIN/COS) OR AS-IS (SQR).      *
002800      *       TRG-RETURN-CODE = 0 NORMAL, 99 UNKNOWN FUNCTION CODE.  *
002900      *****************************************************************
003000      * CHANGE LOG                                                   *
003100      *   03/02/89  RBW  ORIGINAL -- SINE/COSINE FOR THE DISTANCE    *
003200      *                  TABLES USED IN TERRITORY RATING.            *
003300      *   06/14/89  RBW  WIDENED WS-TRG-N-TERMS FROM 6 TO 8 TERMS    *
003400      *                  AFTER ROUNDING COMPLAINTS FROM AUDIT.       *
003500      *   08/30/90  RBW  ADDED 300-COMPUTE-SQUARE-ROOT (NEWTON);     *
003600      *                  PREVIOUSLY CALLED OUT TO VENDOR MATHLIB.    *
003700      *   02/11/91  RBW  FIXED SIGN ERROR IN 210-COSINE-TERM-LOOP    *
003800      *                  (TERM WAS NOT BEING NEGATED EACH PASS).     *
003900      *   09/03/91  RBW  REQ 4471 -- INCREASED SQUARE-ROOT ITERATION *
004000      *                  LIMIT TO 20 FOR SMALL-ARGUMENT CONVERGENCE. *
004100      *   04/18/93  JKL  REQ 5102 -- ADDED RETURN-CODE 99 FOR AN     *
004200      *                  UNRECOGNISED FUNCTION CODE; WAS ABENDING.   *
004300      *   11/21/94  THG  REQ 6020 -- CALLED BY NEW EQBCDST MODULE    *
004400      *                  FOR THE EARTHQUAKE BURNING-COST PROJECT.    *
004500      *   03/07/96  THG  REQ 6311 -- NO LOGIC CHANGE, RECOMPILED TO  *
004600      *                  PICK UP SHOP COPY STANDARDS.                *
004700      *   01/09/99  THG  Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,*
004800      *                  NO CHANGE REQUIRED.  SIGNED OFF PER REQ 7004.*
004900      *   05/06/03  PDK  REQ 8115 -- ADDED WS-RETURN-CODE-SWITCH-N   *
005000      *                  DEBUG REDEFINES FOR THE BURNING-COST AUDIT. *
005050      *   01/06/18  PDK  REQ 9415 -- WS-RETURN-CODE-SWITCH AND        *
005060      *                  WS-AUDIT-SWITCH WERE ALREADY STANDALONE 01S; *
005070      *                  RESTATED AS 77-LEVEL ITEMS TO MATCH THE      *
005080      *                  SHOP'S OWN CONVENTION FOR A BARE SWITCH OR   *
005090      *                  RETURN CODE.  NO LOGIC CHANGE.               *
005100      *****************************************************************
005200
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER.  IBM-390.
005600       OBJECT-COMPUTER.  IBM-390.
005700       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005800
005900       DATA DIVISION.
006000       WORKING-STORAGE SECTION.
006100      *****************************************************************
006200      * SERIES-SUMMATION WORK AREA, SHARED BY SINE AND COSINE.       *
006300      *****************************************************************
006400       01  WS-TRG-SERIES-WORK.
006500           05  WS-TRG-TERM                  PIC S9(5)V9(9) COMP-3.
006600           05  WS-TRG-SUM                   PIC S9(5)V9(9) COMP-3.
006700           05  WS-TRG-X-SQUARED             PIC S9(5)V9(9) COMP-3.
006800           05  WS-TRG-K                     PIC S9(4) COMP.
006900           05  WS-TRG-N-TERMS                PIC S9(4) COMP VALUE +8.
007000           05  FILLER                       PIC X(08).
007100
007200      *****************************************************************
007300      * DEBUG VIEW -- USED ONLY IN 999-DISPLAY-WORK WHEN THE AUDIT   *
007400      * SWITCH IS ON; LETS US DISPLAY THE PACKED WORK FIELDS AS      *
007500      * PLAIN SIGNED NUMBERS WITHOUT UNPACKING EACH ONE BY HAND.     *
007600      *****************************************************************
007700       01  WS-TRG-SERIES-DEBUG REDEFINES WS-TRG-SERIES-WORK.
007800           05  WS-TRG-TERM-ALT              PIC S9(14) COMP-3.
007900           05  WS-TRG-SUM-ALT               PIC S9(14) COMP-3.
008000           05  FILLER                       PIC X(20).
008100
008200      *****************************************************************
008300      * NEWTON-RAPHSON WORK AREA FOR SQUARE ROOT.                     *
008400      *****************************************************************
008500       01  WS-SQRT-WORK.
008600           05  WS-SQRT-ESTIMATE             PIC S9(5)V9(9) COMP-3.
008700           05  WS-SQRT-PREV-ESTIMATE         PIC S9(5)V9(9) COMP-3.
008800           05  WS-SQRT-ITERATIONS           PIC S9(4) COMP.
008900           05  FILLER                       PIC X(06).
009000
009100       01  WS-SQRT-DEBUG-VIEW REDEFINES WS-SQRT-WORK.
009200           05  WS-SQRT-ESTIMATE-ALT          PIC S9(14) COMP-3.
009300           05  FILLER                       PIC X(16).
009400
009500       77  WS-RETURN-CODE-SWITCH            PIC X(2) VALUE '00'.
009600       77  WS-RETURN-CODE-SWITCH-N REDEFINES WS-RETURN-CODE-SWITCH
009700                                            PIC S9(3) COMP-3.
009800
009900       77  WS-AUDIT-SWITCH                  PIC X(1) VALUE 'N'.
010000           88  AUDIT-DISPLAY-ON             VALUE 'Y'.
010100
010200       LINKAGE SECTION.
010300       01  TRG-FUNCTION-CODE                PIC X(3).
010400       01  TRG-ARGUMENT                     PIC S9(5)V9(9) COMP-3.
010500       01  TRG-RESULT                       PIC S9(5)V9(9) COMP-3.
010600       01  TRG-RETURN-CODE                  PIC S9(4) COMP.
010700
010800       PROCEDURE DIVISION USING TRG-FUNCTION-CODE, TRG-ARGUMENT,
010900               TRG-RESULT, TRG-RETURN-CODE.
011000
011100       000-MAIN.
011200           MOVE ZERO TO TRG-RETURN-CODE
011300           EVALUATE TRG-FUNCTION-CODE
011400               WHEN 'SIN'
011500                   PERFORM 100-COMPUTE-SINE THRU 100-EXIT
011600               WHEN 'COS'
011700                   PERFORM 200-COMPUTE-COSINE THRU 200-EXIT
011800               WHEN 'SQR'
011900                   PERFORM 300-COMPUTE-SQUARE-ROOT THRU 300-EXIT
012000               WHEN OTHER
012100                   MOVE +99 TO TRG-RETURN-CODE
012200           END-EVALUATE
012300           IF AUDIT-DISPLAY-ON
012400               PERFORM 999-DISPLAY-WORK THRU 999-EXIT
012500           END-IF
012600           GOBACK.
012700
012800      *****************************************************************
012900      * 100-COMPUTE-SINE -- MACLAURIN SERIES, TERM(0) = X,           *
013000      * TERM(K) = TERM(K-1) * (-X*X) / ((2K)(2K+1)).                  *
013100      *****************************************************************
013200       100-COMPUTE-SINE.
013300           MOVE TRG-ARGUMENT TO WS-TRG-TERM
013400           MOVE TRG-ARGUMENT TO WS-TRG-SUM
013500           COMPUTE WS-TRG-X-SQUARED = TRG-ARGUMENT * TRG-ARGUMENT
013600           PERFORM 110-SINE-TERM-LOOP THRU 110-EXIT
013700               VARYING WS-TRG-K FROM 1 BY 1
013800               UNTIL WS-TRG-K > WS-TRG-N-TERMS
013900           MOVE WS-TRG-SUM TO TRG-RESULT.
014000       100-EXIT.
014100           EXIT.
014200
014300       110-SINE-TERM-LOOP.
014400           COMPUTE WS-TRG-TERM ROUNDED =
014500               WS-TRG-TERM * WS-TRG-X-SQUARED * -1
014600                   / ((2 * WS-TRG-K) * ((2 * WS-TRG-K) + 1))
014700           ADD WS-TRG-TERM TO WS-TRG-SUM.
014800       110-EXIT.
014900           EXIT.
015000
015100      *****************************************************************
015200      * 200-COMPUTE-COSINE -- MACLAURIN SERIES, TERM(0) = 1,         *
015300      * TERM(K) = TERM(K-1) * (-X*X) / ((2K-1)(2K)).                  *
015400      *****************************************************************
015500       200-COMPUTE-COSINE.
015600           MOVE 1 TO WS-TRG-TERM
015700           MOVE 1 TO WS-TRG-SUM
015800           COMPUTE WS-TRG-X-SQUARED = TRG-ARGUMENT * TRG-ARGUMENT
015900           PERFORM 210-COSINE-TERM-LOOP THRU 210-EXIT
016000               VARYING WS-TRG-K FROM 1 BY 1
016100               UNTIL WS-TRG-K > WS-TRG-N-TERMS
016200           MOVE WS-TRG-SUM TO TRG-RESULT.
016300       200-EXIT.
016400           EXIT.
016500
016600       210-COSINE-TERM-LOOP.
016700           COMPUTE WS-TRG-TERM ROUNDED =
016800               WS-TRG-TERM * WS-TRG-X-SQUARED * -1
016900                   / (((2 * WS-TRG-K) - 1) * (2 * WS-TRG-K))
017000           ADD WS-TRG-TERM TO WS-TRG-SUM.
017100       210-EXIT.
017200           EXIT.
017300
017400      *****************************************************************
017500      * 300-COMPUTE-SQUARE-ROOT -- NEWTON-RAPHSON, FIXED AT 20       *
017600      * ITERATIONS (REQ 4471); THAT IS FAR MORE THAN THE METHOD      *
017700      * NEEDS FOR OUR ARGUMENT RANGE BUT COSTS NOTHING ON A BATCH    *
017800      * WINDOW THIS SHORT.                                            *
017900      *****************************************************************
018000       300-COMPUTE-SQUARE-ROOT.
018100           IF TRG-ARGUMENT = ZERO
018200               MOVE ZERO TO TRG-RESULT
018300           ELSE
018400               COMPUTE WS-SQRT-ESTIMATE = TRG-ARGUMENT / 2
018500               MOVE ZERO TO WS-SQRT-ITERATIONS
018600               PERFORM 310-NEWTON-STEP THRU 310-EXIT
018700                   UNTIL WS-SQRT-ITERATIONS > 20
018800               MOVE WS-SQRT-ESTIMATE TO TRG-RESULT
018900           END-IF.
019000       300-EXIT.
019100           EXIT.
019200
019300       310-NEWTON-STEP.
019400           MOVE WS-SQRT-ESTIMATE TO WS-SQRT-PREV-ESTIMATE
019500           COMPUTE WS-SQRT-ESTIMATE ROUNDED =
019600               (WS-SQRT-ESTIMATE + (TRG-ARGUMENT / WS-SQRT-ESTIMATE))
019700                   / 2
019800           ADD 1 TO WS-SQRT-ITERATIONS.
019900       310-EXIT.
020000           EXIT.
020100
020200       999-DISPLAY-WORK.
020300           DISPLAY 'EQBCTRG FUNCTION=' TRG-FUNCTION-CODE
020400               ' ARG=' TRG-ARGUMENT ' RESULT=' TRG-RESULT.
020500       999-EXIT.
020600           EXIT.
