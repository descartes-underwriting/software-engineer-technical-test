000100      *****************************************************************
000200      * EQYRPAY                                                      *
000300      * YEARLY PAYOUT RECORD AND IN-MEMORY YEAR TABLE FOR THE        *
000400      * PARAMETRIC EARTHQUAKE BURNING-COST BATCH (EQBC SUITE).       *
000500      * ONE OUTPUT RECORD PER CALENDAR YEAR WITH A NON-ZERO          *
000600      * TRIGGERED PAYOUT; WRITTEN TO YRPAYOUT IN ASCENDING YEAR       *
000700      * ORDER.                                                        *
000800      *                                                               *
000900      * CHANGE LOG                                                   *
001000      *   11/21/94  THG  ORIGINAL LAYOUT.                            *
001100      *   01/09/99  THG  Y2K -- EQY-PAY-YEAR WAS ALREADY 4 DIGITS,   *
001200      *                  NO CHANGE REQUIRED.                          *
001300      *   05/06/03  PDK  ADDED EQY-YEAR-TABLE (200 SLOTS) SHARED BY  *
001400      *                  EQBCDRV (ACCUMULATE) AND EQBCBC (BURNING    *
001500      *                  COST WINDOW SUM) -- ONE SLOT PER HISTORY    *
001600      *                  YEAR, PER THE 200-YEAR CATALOGUE WINDOW.    *
001650      *   02/11/16  PDK  REQ 9210 -- CORRECTED THE REMARK BELOW.     *
001660      *                  EQBCDRV DID NOT ACTUALLY CLEAR THE 200      *
001670      *                  SLOTS AT START-UP, ONLY THE BASE-YEAR       *
001680      *                  FIELD -- FIXED IN EQBCDRV 300-PROCESS-      *
001690      *                  EVENTS; SEE THAT PROGRAM'S CHANGE LOG.      *
001700      *****************************************************************
001800       01  EQY-YRPAY-RECORD.
001900           05  EQY-PAY-YEAR                 PIC 9(4).
002000           05  EQY-PAY-AMOUNT               PIC 9(3)V9(2).
002100           05  FILLER                      PIC X(21).
002200
002300      *****************************************************************
002400      * WHOLE-CENTS VIEW -- USED ONLY WHEN 850-REPORT-TRAN-STATS     *
002500      * (RENAMED 850-PRINT-DETAIL IN EQBCDRV) NEEDS TO DISPLAY THE   *
002600      * AMOUNT DURING ABEND DIAGNOSIS.                               *
002700      *****************************************************************
002800       01  EQY-YRPAY-DEBUG-VIEW REDEFINES EQY-YRPAY-RECORD.
002900           05  FILLER                      PIC X(4).
003000           05  EQY-PAY-AMOUNT-WHOLE         PIC 9(5).
003100           05  FILLER                      PIC X(21).
003200
003300      *****************************************************************
003400      * IN-MEMORY YEAR TABLE -- INDEXED BY HISTORY-YEAR OFFSET.      *
003500      * EQBCDRV ZEROES THIS TABLE AT START-UP, KEEPS THE MAXIMUM     *
003600      * PER-EVENT PAYOUT PER CALENDAR YEAR, THEN DRIVES BOTH THE     *
003700      * YRPAYOUT WRITE-OUT AND THE CALL TO EQBCBC FROM IT.           *
003800      *****************************************************************
003900       01  EQY-YEAR-TABLE.
004000           05  EQY-TABLE-BASE-YEAR          PIC 9(4).
004100           05  EQY-YEAR-SLOT OCCURS 200 TIMES
004200                               INDEXED BY EQY-YEAR-IDX.
004300               10  EQY-TBL-YEAR             PIC 9(4).
004400               10  EQY-TBL-MAX-PAYOUT       PIC 9(3)V9(2).
004450               10  FILLER                   PIC X(02).
