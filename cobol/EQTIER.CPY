000100      *****************************************************************
000200      * EQTIER                                                       *
000300      * PAYOUT-TIER RECORD AND IN-MEMORY TIER TABLE FOR THE          *
000400      * PARAMETRIC EARTHQUAKE BURNING-COST BATCH (EQBC SUITE).       *
000500      * ONE RECORD PER CONTRACT TIER; THE TIERS FILE HOLDS A SMALL   *
000600      * TABLE (TEN OR FEWER RECORDS).  ORDER ON THE FILE DOES NOT    *
000700      * MATTER -- EQBCPAY TAKES THE MAXIMUM OF ALL TIERS THAT FIRE.  *
000800      *                                                               *
000900      * CHANGE LOG                                                   *
001000      *   03/02/89  RBW  ORIGINAL TIER LAYOUT.                       *
001100      *   09/03/91  RBW  RENAMED FROM PCT-OF-LIMIT TO PAYOUT-PCT     *
001200      *                  TO MATCH THE UNDERWRITING MANUAL.           *
001300      *   11/21/94  THG  ADDED EQT-TIER-TABLE FOR IN-MEMORY LOOKUP;  *
001400      *                  SHARED BY EQBCDRV (LOAD) AND EQBCPAY        *
001500      *                  (SEARCH).                                   *
001600      *   01/09/99  THG  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,*
001700      *                  NO CHANGE REQUIRED.                         *
001800      *****************************************************************
001900       01  EQT-TIER-RECORD.
002000           05  EQT-RADIUS-KM               PIC 9(5)V9(2).
002100           05  EQT-MIN-MAGNITUDE           PIC 9(2)V9(2).
002200           05  EQT-PAYOUT-PCT               PIC 9(3)V9(2).
002300           05  FILLER                      PIC X(20).
002400
002500      *****************************************************************
002600      * ALTERNATE KEY VIEW -- RADIUS/MAGNITUDE RESTATED AS A PLAIN   *
002700      * NUMERIC KEY SHOULD THE TABLE EVER NEED TO BE SORTED BY       *
002800      * TRIGGER DISTANCE.  NOT USED BY THE CURRENT BATCH FLOW.       *
002900      *****************************************************************
003000       01  EQT-TIER-KEY-VIEW REDEFINES EQT-TIER-RECORD.
003100           05  EQT-TIER-SORT-KEY.
003200               10  EQT-KEY-RADIUS           PIC 9(7).
003300               10  EQT-KEY-MAGNITUDE        PIC 9(4).
003400           05  FILLER                      PIC X(25).
003500
003600      *****************************************************************
003700      * IN-MEMORY TIER TABLE -- LOADED ONCE BY EQBCDRV FROM THE      *
003800      * TIERS FILE AND PASSED TO EQBCPAY ON EVERY CALL.              *
003900      *****************************************************************
004000       01  EQT-TIER-TABLE.
004100           05  EQT-TIER-COUNT               PIC S9(3) COMP.
004200           05  EQT-TIER-ENTRY OCCURS 10 TIMES
004300                               INDEXED BY EQT-TIER-IDX.
004400               10  EQT-TBL-RADIUS-KM        PIC 9(5)V9(2).
004500               10  EQT-TBL-MIN-MAGNITUDE    PIC 9(2)V9(2).
004600               10  EQT-TBL-PAYOUT-PCT       PIC 9(3)V9(2).
004650               10  FILLER                   PIC X(02).
